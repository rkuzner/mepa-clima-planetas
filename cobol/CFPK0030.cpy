000100******************************************************************
000200*COPY DE REGISTRO DE PREDICAO CLIMATICA (RELATORIO FINAL)        *
000300*SISTEMA: METEOROLOGIA DO SISTEMA SOLAR FBV                      *
000400*LONGITUD DE REGISTRO (3362)                                     *
000500*----------------------------------------------------------------*
000600*DATA       PROGRAMADOR   CHAMADO     DESCRICAO                  *
000700*03/11/1994 J.PRATES      CR-0512     LAYOUT ORIGINAL.           *
000800*19/01/1999 J.PRATES      CR-0740     AMPLIADO P/ ANO 2000.      *
000900*----------------------------------------------------------------*
001000    01  REG-PREDICAO.
001100        03  PRD-TOTAL-PERIODOS       PIC 9(09).
001200        03  PRD-PERIODOS-SEQUIA      PIC 9(09).
001300        03  PRD-PERIODOS-LUVIA       PIC 9(09).
001400        03  PRD-PERIODOS-IDEAL       PIC 9(09).
001500        03  PRD-PERIODOS-ESTAVEL     PIC 9(09).
001600        03  PRD-MAXIMA-PRECIP        PIC 9(09)V9(04).
001700        03  PRD-QTDE-DIAS-MAXIMA     PIC 9(05).
001800        03  PRD-DIAS-MAXIMA-PRECIP   OCCURS 366 TIMES
001900                                     PIC 9(09).
002000        03  FILLER                   PIC X(05).
