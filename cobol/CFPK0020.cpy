000100******************************************************************
000200*COPY DE REGISTRO DE PRONOSTICO DIARIO                           *
000300*SISTEMA: METEOROLOGIA DO SISTEMA SOLAR FBV                      *
000400*LONGITUD DE REGISTRO (57)                                       *
000500*----------------------------------------------------------------*
000600*DATA       PROGRAMADOR   CHAMADO     DESCRICAO                  *
000700*26/02/1986 R.ALVES       CR-0114     LAYOUT ORIGINAL.           *
000800*03/11/1994 J.PRATES      CR-0512     AMPLIADO CLIMA PARA X(30). *
000900*----------------------------------------------------------------*
001000    01  REG-PRONOSTICO.
001100        03  PRG-DIA                  PIC 9(09).
001200        03  PRG-CLIMA                PIC X(30).
001300        03  PRG-PRECIPITACAO         PIC 9(09)V9(04).
001400        03  FILLER                   PIC X(05).
