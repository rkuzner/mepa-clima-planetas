000100******************************************************************
000200* Author:    R. ALVES
000300* Date:      26/02/1986.
000400* Purpose:   GERACAO DO PRONOSTICO DIARIO DO SISTEMA FBV.
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. METEOGER.
000900 AUTHOR. R. ALVES.
001000 INSTALLATION. CPD - OBSERVATORIO FBV.
001100 DATE-WRITTEN. 26-02-1986.
001200 DATE-COMPILED.
001300 SECURITY. USO RESTRITO AO SETOR DE PESQUISA ASTRONOMICA.
001400******************************************************************
001500*HISTORICO DE ALTERACOES                                        *
001600*----------------------------------------------------------------*
001700*DATA       PROGRAMADOR   CHAMADO     DESCRICAO                 *
001800*26/02/1986 R.ALVES       CR-0114     VERSAO ORIGINAL. LE A     *
001900*                                     TRINCA DE PLANETAS E      *
002000*                                     GERA O PRONOSTICO/DIA.    *
002100*11/09/1986 R.ALVES       CR-0131     CORRIGIDO SINAL DO MOD    *
002200*                                     DA VELOCIDADE ANGULAR.    *
002300*14/08/1991 M.SOUZA       CR-0389     INCLUIDA REGRA DA SEQUIA  *
002400*                                     (ALINHAMENTO ANGULAR).    *
002500*02/03/1992 M.SOUZA       CR-0402     INCLUIDA REGRA DA LUVIA   *
002600*                                     (ESTRELA DENTRO DO        *
002700*                                     TRIANGULO).               *
002800*19/07/1993 M.SOUZA       CR-0447     INCLUIDA REGRA DA PRESSAO *
002900*                                     E TEMPERATURA IDEAL.      *
003000*03/11/1994 J.PRATES      CR-0512     CRIADO ARQUIVO DE TRABALHO*
003100*                                     PRONWORK ENTRE AS DUAS    *
003200*                                     FASES DO BATCH.           *
003300*20/06/1996 J.PRATES      CR-0598     AJUSTADA PRECISAO DA      *
003400*                                     APROXIMACAO DE SENO P/    *
003500*                                     8 CASAS DECIMAIS INTERNAS.*
003600*19/01/1999 J.PRATES      CR-0740     REVISAO PARA O ANO 2000 - *
003700*                                     SEM CAMPOS DE DATA DE 2   *
003800*                                     DIGITOS NESTE PROGRAMA.   *
003900*05/05/2003 L.COSTA       CR-0881     LIMITE DE DIAS POR RODADA *
004000*                                     AMPLIADO PARA 366.        *
004100*12/09/2003 L.COSTA       CR-0895     INCLUIDO CARIMBO DA DATA  *
004200*                                     DE PROCESSAMENTO NO LOG E *
004300*                                     DIAGNOSTICO DE ANGULOS NA *
004400*                                     ROTINA DE ERRO.           *
004500*19/09/2003 L.COSTA       CR-0897     INCLUIDA VALIDACAO DO     *
004600*                                     LIMITE DE 366 DIAS NA     *
004700*                                     ENTRADA CUANTOS-DIAS, POIS*
004800*                                     A LISTA DE PICO DO        *
004900*                                     METEOPRV TEM SO 366       *
005000*                                     POSICOES (VER TAMBEM      *
005100*                                     CR-0896 NO METEOPRV).     *
005200*----------------------------------------------------------------*
005300*
005400*ESTE PROGRAMA SIMULA O CLIMA DO SISTEMA SOLAR FBV, COMPOSTO POR
005500*UMA ESTRELA NA ORIGEM E TRES PLANETAS (A, B E C) EM ORBITA
005600*CIRCULAR. PARA CADA DIA SIMULADO, CALCULA A POSICAO ANGULAR DOS
005700*TRES PLANETAS E CLASSIFICA O DIA EM UMA DAS QUATRO CONDICOES
005800*CLIMATICAS (SEQUIA, LUVIA, PRESSAO/TEMPERATURA IDEAL OU
005900*ESTAVEL), GRAVANDO UM REGISTRO POR DIA NO ARQUIVO PRONWORK, QUE
006000*SERA LIDO PELO PROGRAMA METEOPRV NA SEGUNDA FASE DO BATCH.
006100*
006200*AS QUATRO REGRAS SAO TESTADAS NESTA ORDEM FIXA, E A PRIMEIRA QUE
006300*BATER DECIDE O CLIMA DO DIA (AS DEMAIS NEM SAO TESTADAS):
006400*   1 - SEQUIA  (P440) - ALINHAMENTO ANGULAR DOS TRES PLANETAS.
006500*   2 - LUVIA   (P450) - ESTRELA DENTRO DO TRIANGULO A-B-C.
006600*   3 - IDEAL   (P460) - A,B,C COLINEARES COM A ESTRELA DE FORA.
006700*   4 - ESTAVEL (P430) - NENHUMA DAS TRES ANTERIORES (DEFAULT).
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*C01 MARCA A QUEBRA DE FORMULARIO DO LOG DE PROCESSAMENTO (USO
007200*RESERVADO AO CPD, NAO HA IMPRESSAO DE FORMULARIO NESTE PROGRAMA).
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*ARQUIVO DE ENTRADA COM A TRINCA FIXA DE PLANETAS (A, B, C).
007900*NOME LOGICO PLANETAS - O CPD ASSOCIA O DD/NOME FISICO NA JCL
008000*DO JOB, NAO HA CAMINHO DE DISCO CODIFICADO NO PROGRAMA.
008100     SELECT PLANETAS
008200     ASSIGN TO PLANETAS
008300     ORGANIZATION IS SEQUENTIAL
008400     ACCESS MODE IS SEQUENTIAL
008500     FILE STATUS IS WS-FS-PLN.
008600
008700*ARQUIVO DE TRABALHO (SAIDA DESTE PROGRAMA, ENTRADA DO METEOPRV),
008800*UM REGISTRO POR DIA SIMULADO.
008900*NOME LOGICO PRONWORK - IDEM, RESOLVIDO PELA JCL DO JOB.
009000     SELECT PRONWORK
009100     ASSIGN TO PRONWORK
009200     ORGANIZATION IS SEQUENTIAL
009300     ACCESS MODE IS SEQUENTIAL
009400     FILE STATUS IS WS-FS-PRG.
009500
009600 DATA DIVISION.
009700 FILE SECTION.
009800*LAYOUT DO REGISTRO DE PLANETA - VER COPY CFPK0010.
009900 FD  PLANETAS.
010000     COPY CFPK0010.
010100
010200*LAYOUT DO REGISTRO DE PRONOSTICO DIARIO - VER COPY CFPK0020.
010300 FD  PRONWORK.
010400     COPY CFPK0020.
010500
010600 WORKING-STORAGE SECTION.
010700*----------------------------------------------------------------*
010800*ROTEIRO DA WORKING-STORAGE (DA ORIGEM DO CPD, MANTIDO PELOS
010900*PROGRAMADORES QUE PASSARAM POR AQUI):
011000*  - CONTADORES E SWITCHES DE NIVEL 77 (ARQUIVO, DIA, REGISTRO).
011100*  - WS-PLANETAS-TABELA E SUAS REDEFINICOES (TRINCA LIDA).
011200*  - AREAS DE ANGULO, COORDENADAS E DISTANCIA DO DIA CORRENTE.
011300*  - AREAS DE TRABALHO DAS QUATRO REGRAS DE CLIMA.
011400*  - AREAS DE TRABALHO DAS SUB-ROTINAS MATEMATICAS (ANGULO,
011500*    SENO/COSENO, RAIZ QUADRADA, DISTANCIA, ORIENTACAO).
011600*----------------------------------------------------------------*
011700
011800*FILE STATUS DO ARQUIVO DE PLANETAS.
011900 77  WS-FS-PLN                   PIC 99.
012000     88 WS-FS-PLN-OK             VALUE 0.
012100
012200*FILE STATUS DO ARQUIVO DE TRABALHO PRONWORK.
012300 77  WS-FS-PRG                   PIC 99.
012400     88 WS-FS-PRG-OK             VALUE 0.
012500
012600*INDICADOR 'S'/'N' DE QUE UMA DAS QUATRO REGRAS JA CLASSIFICOU
012700*O DIA CORRENTE (EVITA TESTAR AS REGRAS POSTERIORES).
012800 77  WS-CLIMA-ACHADA             PIC X VALUE 'N'.
012900     88 WS-CLIMA-ACHADA-OK       VALUE 'S' FALSE 'N'.
013000
013100*QUANTIDADE DE DIAS A SIMULAR NESTA RODADA (CUANTOS-DIAS,
013200*INFORMADA PELO OPERADOR NO INICIO DO PROCESSAMENTO).
013300 77  WS-QTD-DIAS                 PIC 9(09) VALUE ZEROS.
013400*CONTADOR DO DIA SIMULADO CORRENTE, DE ZERO A WS-QTD-DIAS-1.
013500 77  WS-QUE-DIA                  PIC 9(09) COMP VALUE ZERO.
013600*INDICE DE LEITURA DA TRINCA DE PLANETAS (1 A 3).
013700 77  WS-PLN-IDX                  PIC 9(02) COMP VALUE ZERO.
013800*CONTADOR DE REGISTROS GRAVADOS NO PRONWORK (USADO NO LOG FINAL).
013900 77  WS-CONTA-REG                PIC 9(09) COMP VALUE ZERO.
014000*MARGEM DE TOLERANCIA, EM KM, DA REGRA DA PRESSAO E TEMPERATURA
014100*IDEAL (SEMI-PERIMETRO MENOS O MAIOR LADO DO TRIANGULO).
014200 77  WS-MARGEM                   PIC 9(01) VALUE 1.
014300
014400*TRINCA DE PLANETAS LIDA DO ARQUIVO PLANETAS (ORDEM FIXA A,B,C).
014500 01  WS-PLANETAS-TABELA.
014600*OCORRENCIA DA TABELA, UMA POR PLANETA.
014700     03  WS-PLN-OCOR             OCCURS 3 TIMES.
014800*NOME DO PLANETA (CAMPO PLN-NOME DO REGISTRO).
014900         05  WS-PLN-NOME         PIC X(20).
015000*RAIO DE ORBITA, EM KM (CAMPO PLN-RADIO-ORBITA DO REGISTRO).
015100         05  WS-PLN-RADIO        PIC 9(07)V9(02).
015200*VELOCIDADE ANGULAR, EM GRAUS/DIA, COM SINAL (CAMPO
015300*PLN-VELOC-ANGULAR DO REGISTRO - NEGATIVA GIRA NO SENTIDO
015400*CONTRARIO AO PADRAO).
015500         05  WS-PLN-VELOC        PIC S9(05)V9(04).
015600     03  FILLER                  PIC X(01).
015700
015800*REDEFINICAO PARA ACESSO DIRETO AOS PLANETAS A, B E C PELO NOME,
015900*EM VEZ DE PELO INDICE DA TABELA ACIMA.
016000 01  FILLER REDEFINES WS-PLANETAS-TABELA.
016100*PLANETA A (OCORRENCIA 1 DA TABELA).
016200     03  WS-PLN-A.
016300         05  WS-A-NOME           PIC X(20).
016400         05  WS-A-RADIO          PIC 9(07)V9(02).
016500         05  WS-A-VELOC          PIC S9(05)V9(04).
016600*PLANETA B (OCORRENCIA 2 DA TABELA).
016700     03  WS-PLN-B.
016800         05  WS-B-NOME           PIC X(20).
016900         05  WS-B-RADIO          PIC 9(07)V9(02).
017000         05  WS-B-VELOC          PIC S9(05)V9(04).
017100*PLANETA C (OCORRENCIA 3 DA TABELA).
017200     03  WS-PLN-C.
017300         05  WS-C-NOME           PIC X(20).
017400         05  WS-C-RADIO          PIC 9(07)V9(02).
017500         05  WS-C-VELOC          PIC S9(05)V9(04).
017600
017700*ANGULOS DO DIA CORRENTE PARA OS TRES PLANETAS, EM GRAUS, JA
017800*REDUZIDOS AO INTERVALO -359 A +359 (RESULTADO DE P510).
017900 01  WS-ANGULO-AREA.
018000*ANGULO DO PLANETA A NO DIA CORRENTE.
018100     03  WS-ANG-A                PIC S9(05)V9(04).
018200*ANGULO DO PLANETA B NO DIA CORRENTE.
018300     03  WS-ANG-B                PIC S9(05)V9(04).
018400*ANGULO DO PLANETA C NO DIA CORRENTE.
018500     03  WS-ANG-C                PIC S9(05)V9(04).
018600     03  FILLER                  PIC X(01).
018700
018800*REDEFINICAO EM TABELA, USADA PELA ROTINA DE IMPRESSAO DE ERRO.
018900 01  FILLER REDEFINES WS-ANGULO-AREA.
019000*OS TRES ANGULOS ACIMA, VISTOS COMO TABELA (1=A, 2=B, 3=C).
019100     03  WS-ANG-TAB              OCCURS 3 TIMES
019200                                  PIC S9(05)V9(04).
019300
019400*DATA DE PROCESSAMENTO DA RODADA (CARIMBO INFORMATIVO, NAO USADA
019500*EM CALCULO, APENAS NO CABECALHO DO LOG DE PROCESSAMENTO).
019600 01  WS-DATA-PROCESSO-AREA.
019700*DATA DO SISTEMA NO FORMATO AAAAMMDD (ACCEPT FROM DATE).
019800     03  WS-DATA-PROCESSO        PIC 9(08) VALUE ZEROS.
019900     03  FILLER                  PIC X(01).
020000*REDEFINICAO DA DATA EM ANO, MES E DIA SEPARADOS, PARA O DISPLAY.
020100 01  FILLER REDEFINES WS-DATA-PROCESSO-AREA.
020200     03  WS-DATA-AAAA            PIC 9(04).
020300     03  WS-DATA-MM              PIC 9(02).
020400     03  WS-DATA-DD              PIC 9(02).
020500
020600*VALORES PRELIMINARES DA REGRA DA SEQUIA (ANGULO MOD 180, ABS).
020700 01  WS-PRELIMINAR-AREA.
020800*RESTO ABSOLUTO DE WS-ANG-A DIVIDIDO POR 180.
020900     03  WS-PRELIM-A             PIC S9(05)V9(04).
021000*RESTO ABSOLUTO DE WS-ANG-B DIVIDIDO POR 180.
021100     03  WS-PRELIM-B             PIC S9(05)V9(04).
021200*RESTO ABSOLUTO DE WS-ANG-C DIVIDIDO POR 180.
021300     03  WS-PRELIM-C             PIC S9(05)V9(04).
021400     03  FILLER                  PIC X(01).
021500
021600*COORDENADAS CARTESIANAS DO DIA, CALCULADAS A PARTIR DO ANGULO E
021700*DO RAIO DE ORBITA (REGRAS DA LUVIA E DA PRESSAO IDEAL).
021800 01  WS-COORDENADAS-AREA.
021900*COORDENADAS (X,Y) DO PLANETA A NO DIA CORRENTE.
022000     03  WS-X-A                  PIC S9(09)V9(04).
022100     03  WS-Y-A                  PIC S9(09)V9(04).
022200*COORDENADAS (X,Y) DO PLANETA B NO DIA CORRENTE.
022300     03  WS-X-B                  PIC S9(09)V9(04).
022400     03  WS-Y-B                  PIC S9(09)V9(04).
022500*COORDENADAS (X,Y) DO PLANETA C NO DIA CORRENTE.
022600     03  WS-X-C                  PIC S9(09)V9(04).
022700     03  WS-Y-C                  PIC S9(09)V9(04).
022800     03  FILLER                  PIC X(01).
022900
023000*DISTANCIAS ENTRE PLANETAS, REUTILIZADAS PELAS REGRAS DA LUVIA E
023100*DA PRESSAO E TEMPERATURA IDEAL.
023200 01  WS-DISTANCIAS-AREA.
023300*DISTANCIA ENTRE OS PLANETAS A E B.
023400     03  WS-DIST-AB              PIC 9(11)V9(04).
023500*DISTANCIA ENTRE OS PLANETAS B E C.
023600     03  WS-DIST-BC              PIC 9(11)V9(04).
023700*DISTANCIA ENTRE OS PLANETAS C E A.
023800     03  WS-DIST-CA              PIC 9(11)V9(04).
023900     03  FILLER                  PIC X(01).
024000
024100*AREA DE TRABALHO DA REGRA DA LUVIA (TESTE DE ORIENTACAO).
024200 01  WS-ORIENTACAO-AREA.
024300*SINAL DA ORIENTACAO DO TRIANGULO A-B-C (SEMPRE +1 OU -1).
024400     03  WS-ORIENT-ABC           PIC S9(01).
024500*SINAL DA ORIENTACAO DO TRIANGULO A-B-ESTRELA.
024600     03  WS-ORIENT-ABO           PIC S9(01).
024700*SINAL DA ORIENTACAO DO TRIANGULO B-C-ESTRELA.
024800     03  WS-ORIENT-BCO           PIC S9(01).
024900*SINAL DA ORIENTACAO DO TRIANGULO C-A-ESTRELA.
025000     03  WS-ORIENT-CAO           PIC S9(01).
025100*SOMA DOS QUATRO SINAIS ACIMA - +4 OU -4 SIGNIFICA ESTRELA
025200*DENTRO DO TRIANGULO (OS QUATRO TRIANGULOS GIRAM NO MESMO
025300*SENTIDO).
025400     03  WS-SOMA-ORIENT          PIC S9(02) COMP.
025500     03  FILLER                  PIC X(01).
025600
025700*AREA DE TRABALHO DA REGRA DA PRESSAO E TEMPERATURA IDEAL.
025800 01  WS-IDEAL-AREA.
025900*PERIMETRO DO TRIANGULO A-B-C.
026000     03  WS-PERIMETRO            PIC 9(11)V9(04).
026100*METADE DO PERIMETRO (SEMI-PERIMETRO).
026200     03  WS-SEMI-PERIMETRO       PIC 9(11)V9(04).
026300*O MAIOR DOS TRES LADOS DO TRIANGULO.
026400     03  WS-MAIOR-DIST           PIC 9(11)V9(04).
026500*SEMI-PERIMETRO MENOS O MAIOR LADO - PROXIMO DE ZERO QUANDO
026600*A,B,C SAO COLINEARES (TRIANGULO DEGENERADO).
026700     03  WS-DIFERENCA            PIC S9(11)V9(04).
026800     03  FILLER                  PIC X(01).
026900
027000*AREA DE TRABALHO COMPARTILHADA DA ROTINA DE CALCULO DE ANGULO.
027100 01  WS-CALC-ANGULO-AREA.
027200*VELOCIDADE ANGULAR DE ENTRADA (COPIA DE WS-X-VELOC).
027300     03  WS-CALC-VELOC           PIC S9(05)V9(04).
027400*PRODUTO VELOCIDADE * DIA, ANTES DA REDUCAO MOD 360.
027500     03  WS-CALC-PRODUTO         PIC S9(14)V9(04).
027600*QUOCIENTE DESCARTADO DO DIVIDE...REMAINDER (EXIGIDO PELA
027700*SINTAXE, NAO USADO PELO CHAMADOR).
027800     03  WS-CALC-QUOCIENTE       PIC S9(12) COMP.
027900*ANGULO DO DIA JA REDUZIDO, RESULTADO DEVOLVIDO AO CHAMADOR.
028000     03  WS-CALC-ANGULO          PIC S9(05)V9(04).
028100     03  FILLER                  PIC X(01).
028200
028300*AREA DE TRABALHO COMPARTILHADA DA ROTINA DE COORDENADAS X,Y.
028400 01  WS-CALC-XY-AREA.
028500*RAIO DE ORBITA DE ENTRADA.
028600     03  WS-CALC-RADIO           PIC 9(07)V9(02).
028700*COORDENADAS (X,Y) DE SAIDA, DEVOLVIDAS AO CHAMADOR.
028800     03  WS-CALC-X               PIC S9(09)V9(04).
028900     03  WS-CALC-Y               PIC S9(09)V9(04).
029000     03  FILLER                  PIC X(01).
029100
029200*AREA DE TRABALHO COMPARTILHADA DA APROXIMACAO DE SENO/COSENO DE
029300*BHASKARA I (APROXIMACAO RACIONAL, SEM USO DE FUNCAO DE SENO).
029400 01  WS-TRIG-AREA.
029500*ANGULO DE ENTRADA, EM GRAUS, JA NO INTERVALO 0 A 359.
029600     03  WS-TRIG-ENTRADA         PIC S9(05)V9(04).
029700*RESULTADO DA APROXIMACAO (SENO OU COSENO), -1 A +1.
029800     03  WS-TRIG-SAIDA           PIC S9(01)V9(06).
029900*ANGULO REDUZIDO A 0-180 USADO NA FORMULA DE BHASKARA.
030000     03  WS-SEN-X                PIC 9(03)V9(04).
030100*SINAL FINAL DO SENO (+1 PARA 0-180, -1 PARA 180-360).
030200     03  WS-SEN-SINAL            PIC S9(01).
030300*NUMERADOR DA FRACAO DE BHASKARA (4*X*(180-X)).
030400     03  WS-SEN-NUM              PIC S9(07)V9(04).
030500*DENOMINADOR DA FRACAO DE BHASKARA (40500-X*(180-X)).
030600     03  WS-SEN-DEN              PIC S9(07)V9(04).
030700*SENO CALCULADO PARA O ANGULO ORIGINAL, GUARDADO POR P520.
030800     03  WS-SENO-VAL             PIC S9(01)V9(06).
030900*COSENO CALCULADO (SENO DO ANGULO+90), GUARDADO POR P520.
031000     03  WS-COSENO-VAL           PIC S9(01)V9(06).
031100     03  FILLER                  PIC X(01).
031200
031300*AREA DE TRABALHO DA RAIZ QUADRADA POR NEWTON-RAPHSON (SEM USO
031400*DE FUNCTION SQRT). WS-RAIZ-X RECEBE A SOMA DE DOIS QUADRADOS DE
031500*DIFERENCA DE COORDENADAS, QUE EXIGE MAIS DIGITOS INTEIROS DO QUE
031600*A DISTANCIA FINAL - POR ISSO A DUPLA CASA DECIMAL (EM VEZ DE
031700*QUATRO) NESTAS DUAS AREAS.
031800 01  WS-RAIZ-AREA.
031900*OPERANDO DE ENTRADA (NUMERO DO QUAL SE QUER A RAIZ).
032000     03  WS-RAIZ-X               PIC 9(15)V9(02).
032100*APROXIMACAO CORRENTE DA RAIZ, REFINADA A CADA ITERACAO.
032200     03  WS-RAIZ-APROX           PIC 9(15)V9(02).
032300*CONTADOR DE ITERACOES DE NEWTON-RAPHSON (PARA EM 8).
032400     03  WS-RAIZ-CONT            PIC 9(02) COMP.
032500     03  FILLER                  PIC X(01).
032600
032700*AREA DE TRABALHO DA DISTANCIA ENTRE DOIS PONTOS.
032800 01  WS-DIST-AREA.
032900*COORDENADAS DO PRIMEIRO PONTO.
033000     03  WS-DIST-X1              PIC S9(09)V9(04).
033100     03  WS-DIST-Y1              PIC S9(09)V9(04).
033200*COORDENADAS DO SEGUNDO PONTO.
033300     03  WS-DIST-X2              PIC S9(09)V9(04).
033400     03  WS-DIST-Y2              PIC S9(09)V9(04).
033500*DIFERENCAS DE COORDENADAS ENTRE OS DOIS PONTOS.
033600     03  WS-DIST-DX              PIC S9(10)V9(04).
033700     03  WS-DIST-DY              PIC S9(10)V9(04).
033800*DISTANCIA FINAL, DEVOLVIDA AO CHAMADOR.
033900     03  WS-DIST-RESULTADO       PIC 9(11)V9(04).
034000     03  FILLER                  PIC X(01).
034100
034200*AREA DE TRABALHO DO TESTE DE ORIENTACAO (SINAL DO PRODUTO
034300*VETORIAL).
034400 01  WS-ORI-AREA.
034500*PONTO P DO TESTE DE ORIENTACAO.
034600     03  WS-ORI-PX               PIC S9(09)V9(04).
034700     03  WS-ORI-PY               PIC S9(09)V9(04).
034800*PONTO Q DO TESTE DE ORIENTACAO.
034900     03  WS-ORI-QX               PIC S9(09)V9(04).
035000     03  WS-ORI-QY               PIC S9(09)V9(04).
035100*PONTO DE REFERENCIA R DO TESTE (VERTICE OU ESTRELA NA ORIGEM).
035200     03  WS-ORI-RX               PIC S9(09)V9(04).
035300     03  WS-ORI-RY               PIC S9(09)V9(04).
035400*VALOR INTERMEDIARIO DO PRODUTO VETORIAL (P-R) X (Q-R).
035500     03  WS-ORI-TEMP             PIC S9(19)V9(08).
035600*SINAL FINAL DEVOLVIDO AO CHAMADOR (+1 OU -1, NUNCA ZERO).
035700     03  WS-ORI-VALOR            PIC S9(01).
035800     03  FILLER                  PIC X(01).
035900
036000 PROCEDURE DIVISION.
036100 MAIN-PROCEDURE.
036200*FLUXO GERAL: INICIALIZA, PROCESSA UM DIA POR VEZ ATE ESGOTAR
036300*CUANTOS-DIAS, E FINALIZA.
036400*ABRE ARQUIVOS, LE A TRINCA DE PLANETAS E VALIDA A QUANTIDADE
036500*DE DIAS INFORMADA PELO OPERADOR.
036600     PERFORM P100-INICIO     THRU P100-INICIO-FIM.
036700*PROCESSA OS DIAS 0 A CUANTOS-DIAS-1, UM REGISTRO POR DIA.
036800     PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM
036900             UNTIL WS-QUE-DIA NOT LESS THAN WS-QTD-DIAS.
037000*FECHA ARQUIVOS E REGISTRA O TOTAL DE REGISTROS GRAVADOS.
037100     PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
037200 MAIN-PROCEDURE-FIM.
037300
037400 P100-INICIO.
037500*ABRE O LOG DE PROCESSAMENTO.
037600     DISPLAY 'INICIO DO PROCESSAMENTO - METEOGER.'
037700     END-DISPLAY.
037800*ZERA/BRANQUEIA TODAS AS AREAS DE TRABALHO NUMERICAS E
037900*ALFANUMERICAS USADAS PELAS QUATRO REGRAS DE CLASSIFICACAO.
038000     INITIALISE WS-PLANETAS-TABELA WS-ANGULO-AREA
038100                WS-PRELIMINAR-AREA WS-COORDENADAS-AREA
038200                WS-DISTANCIAS-AREA WS-ORIENTACAO-AREA
038300                WS-IDEAL-AREA
038400         REPLACING NUMERIC       BY ZEROES
038500                   ALPHANUMERIC  BY SPACES.
038600*NENHUMA DAS QUATRO REGRAS FOI TESTADA AINDA.
038700     SET WS-CLIMA-ACHADA-OK      TO FALSE.
038800*ABRE OS ARQUIVOS E LE A TRINCA FIXA DE PLANETAS.
038900     PERFORM P400-ABRE-ARQ   THRU P400-ABRE-ARQ-FIM.
039000     PERFORM P410-LE-PLANETAS THRU P410-LE-PLANETAS-FIM.
039100*CARIMBA A DATA DE PROCESSAMENTO DA RODADA NO LOG (CR-0895).
039200*A DATA VEM DO RELOGIO DO SISTEMA, JA EM QUATRO DIGITOS DE ANO -
039300*NAO HA CAMPO DE DATA DE DOIS DIGITOS NESTE PROGRAMA (CR-0740).
039400     ACCEPT WS-DATA-PROCESSO FROM DATE YYYYMMDD.
039500*EXIBE A DATA NO LOG, JA SEPARADA EM ANO-MES-DIA PELA
039600*REDEFINICAO DE WS-DATA-PROCESSO-AREA.
039700     DISPLAY 'DATA DO PROCESSAMENTO: ' WS-DATA-AAAA '-'
039800             WS-DATA-MM '-' WS-DATA-DD
039900     END-DISPLAY.
040000*PEDE AO OPERADOR A QUANTIDADE DE DIAS A SIMULAR (CUANTOS-DIAS).
040100     DISPLAY 'INFORME A QUANTIDADE DE DIAS A SIMULAR (CUANTOS-'
040200             'DIAS): '
040300     END-DISPLAY.
040400*LE A RESPOSTA DO OPERADOR NO CONSOLE DE OPERACAO DO JOB.
040500     ACCEPT WS-QTD-DIAS
040600     END-ACCEPT.
040700*VALIDA O LIMITE DE DIAS DA RODADA (CR-0897). A LISTA DE DIAS DE
040800*PICO DE PRECIPITACAO DO PROGRAMA METEOPRV (CAMPO
040900*PRD-DIAS-MAXIMA-PRECIP DA COPY CFPK0030) SO TEM 366 POSICOES,
041000*UMA PARA CADA DIA QUE PODE EMPATAR NA PRECIPITACAO MAXIMA. COMO
041100*O EMPATE NUNCA PODE ENVOLVER MAIS DIAS DO QUE OS SIMULADOS NESTA
041200*RODADA, BASTA IMPEDIR AQUI QUE CUANTOS-DIAS PASSE DE 366 PARA
041300*GARANTIR QUE A LISTA DO METEOPRV JAMAIS TRANSBORDE.
041400     IF WS-QTD-DIAS > 366 THEN
041500*REGISTRA NO LOG O MOTIVO DA REJEICAO ANTES DE ENCERRAR.
041600         DISPLAY 'ERRO - QUANTIDADE DE DIAS SOLICITADA ('
041700                 WS-QTD-DIAS ') MAIOR QUE O LIMITE DE 366 '
041800                 'SUPORTADO PELA LISTA DE DIAS DE PICO DO '
041900                 'RELATORIO FINAL.'
042000         END-DISPLAY
042100*ENCERRA O PROCESSO SEM GRAVAR NENHUM REGISTRO NO PRONWORK.
042200         PERFORM P800-ERRO THRU P800-ERRO-FIM
042300     END-IF.
042400*ZERA O CONTADOR DE DIAS PROCESSADOS (DIA 0 E O PRIMEIRO DIA).
042500     MOVE ZERO TO WS-QUE-DIA.
042600 P100-INICIO-FIM.
042700
042800 P200-PROCESSA.
042900*UM CICLO DESTE PARAGRAFO PROCESSA E GRAVA UM UNICO DIA.
043000*CALCULA OS ANGULOS DO DIA E CLASSIFICA O CLIMA.
043100     PERFORM P430-CALCULA-DIA       THRU P430-CALCULA-DIA-FIM.
043200*GRAVA O REGISTRO DO DIA NO ARQUIVO DE TRABALHO PRONWORK.
043300     PERFORM P470-GRAVA-PRONOSTICO  THRU
043400             P470-GRAVA-PRONOSTICO-FIM.
043500*AVANCA PARA O PROXIMO DIA DA SIMULACAO.
043600     ADD 1 TO WS-QUE-DIA.
043700 P200-PROCESSA-FIM.
043800
043900 P400-ABRE-ARQ.
044000*ABRE O ARQUIVO DE ENTRADA DOS PLANETAS.
044100     OPEN INPUT PLANETAS.
044200*VE SE O ARQUIVO DE PLANETAS EXISTE. SE NAO, ENCERRA O PROCESSO.
044300     IF NOT WS-FS-PLN-OK THEN
044400         PERFORM P800-ERRO       THRU P800-ERRO-FIM
044500     END-IF.
044600*ABRE O ARQUIVO DE TRABALHO PRONWORK PARA GRAVACAO. O PRONWORK
044700*E SEMPRE RECRIADO DO ZERO NESTA FASE - NAO HA EXTEND/APPEND.
044800     OPEN OUTPUT PRONWORK.
044900*VE SE O PRONWORK FOI ABERTO COM SUCESSO. SE NAO, ENCERRA O
045000*PROCESSO.
045100     IF NOT WS-FS-PRG-OK THEN
045200         PERFORM P800-ERRO       THRU P800-ERRO-FIM
045300     END-IF.
045400 P400-ABRE-ARQ-FIM.
045500
045600 P410-LE-PLANETAS.
045700*LE OS TRES REGISTROS FIXOS A, B E C, NESTA ORDEM. A ORDEM NAO
045800*E CHAVE DE CLASSIFICACAO, E A TRINCA FIXA DO DIA.
045900*PARTE DO INDICE NA PRIMEIRA OCORRENCIA DA TABELA (PLANETA A).
046000     MOVE 1 TO WS-PLN-IDX.
046100*REPETE A LEITURA DE UM PLANETA POR VEZ ATE COMPLETAR A TRINCA.
046200     PERFORM P415-LE-1-PLANETA THRU P415-LE-1-PLANETA-FIM
046300             UNTIL WS-PLN-IDX > 3.
046400 P410-LE-PLANETAS-FIM.
046500
046600 P415-LE-1-PLANETA.
046700*LE UM REGISTRO DE PLANETA DIRETO NA OCORRENCIA CORRESPONDENTE
046800*DA TABELA (1=A, 2=B, 3=C).
046900*O ARQUIVO PLANETAS SEMPRE TEM EXATAMENTE TRES REGISTROS; UM
047000*FIM DE ARQUIVO ANTES DISSO E ERRO DE CADASTRO, NAO FIM NORMAL.
047100     READ PLANETAS INTO WS-PLN-OCOR(WS-PLN-IDX)
047200         AT END
047300             PERFORM P800-ERRO THRU P800-ERRO-FIM
047400     END-READ.
047500*AVANCA PARA A PROXIMA OCORRENCIA DA TABELA.
047600     ADD 1 TO WS-PLN-IDX.
047700 P415-LE-1-PLANETA-FIM.
047800
047900 P420-FECHA-ARQ.
048000*FECHA OS DOIS ARQUIVOS DO PROGRAMA.
048100*NAO HA VERIFICACAO DE FILE STATUS APOS O CLOSE - O CPD NUNCA
048200*TRATOU ERRO DE FECHAMENTO COMO FATAL NESTE PROGRAMA.
048300     CLOSE PLANETAS PRONWORK.
048400 P420-FECHA-ARQ-FIM.
048500
048600 P425-CALCULA-COORDENADAS.
048700*CONVERTE O ANGULO-DO-DIA DE CADA PLANETA EM COORDENADAS X,Y,
048800*USADAS PELAS REGRAS DA LUVIA E DA PRESSAO E TEMPERATURA IDEAL.
048900*PLANETA A.
049000*CARREGA O ANGULO E O RAIO DO PLANETA A NA AREA DA SUB-ROTINA.
049100     MOVE WS-ANG-A    TO WS-CALC-ANGULO.
049200     MOVE WS-A-RADIO  TO WS-CALC-RADIO.
049300     PERFORM P520-CALCULA-XY THRU P520-CALCULA-XY-FIM.
049400*GUARDA O RESULTADO ANTES DE REUTILIZAR A AREA PARA O PLANETA B.
049500     MOVE WS-CALC-X   TO WS-X-A.
049600     MOVE WS-CALC-Y   TO WS-Y-A.
049700
049800*PLANETA B.
049900     MOVE WS-ANG-B    TO WS-CALC-ANGULO.
050000     MOVE WS-B-RADIO  TO WS-CALC-RADIO.
050100     PERFORM P520-CALCULA-XY THRU P520-CALCULA-XY-FIM.
050200     MOVE WS-CALC-X   TO WS-X-B.
050300     MOVE WS-CALC-Y   TO WS-Y-B.
050400
050500*PLANETA C.
050600     MOVE WS-ANG-C    TO WS-CALC-ANGULO.
050700     MOVE WS-C-RADIO  TO WS-CALC-RADIO.
050800     PERFORM P520-CALCULA-XY THRU P520-CALCULA-XY-FIM.
050900     MOVE WS-CALC-X   TO WS-X-C.
051000     MOVE WS-CALC-Y   TO WS-Y-C.
051100 P425-CALCULA-COORDENADAS-FIM.
051200
051300 P430-CALCULA-DIA.
051400*CALCULA O ANGULO-DO-DIA DOS TRES PLANETAS E CLASSIFICA O DIA,
051500*TENTANDO AS REGRAS NA ORDEM: SEQUIA, LUVIA, PRESSAO IDEAL E,
051600*POR ULTIMO, ESTAVEL (DEFAULT). A PRIMEIRA REGRA QUE BATER
051700*GANHA - NENHUMA REGRA POSTERIOR E AVALIADA NESSE DIA.
051800*ANGULO DO PLANETA A NO DIA CORRENTE.
051900*CARREGA A VELOCIDADE ANGULAR DO PLANETA A NA AREA DA
052000*SUB-ROTINA DE CALCULO DE ANGULO.
052100     MOVE WS-A-VELOC  TO WS-CALC-VELOC.
052200     PERFORM P510-CALCULA-ANGULO THRU P510-CALCULA-ANGULO-FIM.
052300     MOVE WS-CALC-ANGULO TO WS-ANG-A.
052400
052500*ANGULO DO PLANETA B NO DIA CORRENTE.
052600     MOVE WS-B-VELOC  TO WS-CALC-VELOC.
052700     PERFORM P510-CALCULA-ANGULO THRU P510-CALCULA-ANGULO-FIM.
052800     MOVE WS-CALC-ANGULO TO WS-ANG-B.
052900
053000*ANGULO DO PLANETA C NO DIA CORRENTE.
053100     MOVE WS-C-VELOC  TO WS-CALC-VELOC.
053200     PERFORM P510-CALCULA-ANGULO THRU P510-CALCULA-ANGULO-FIM.
053300     MOVE WS-CALC-ANGULO TO WS-ANG-C.
053400
053500*TENTA PRIMEIRO A REGRA DA SEQUIA (A MAIS BARATA - SO ANGULOS,
053600*SEM COORDENADAS NEM DISTANCIAS).
053700     SET WS-CLIMA-ACHADA-OK TO FALSE.
053800     PERFORM P440-REGRA-SEQUIA THRU P440-REGRA-SEQUIA-FIM.
053900*SE A SEQUIA NAO BATEU, CALCULA COORDENADAS E DISTANCIAS E
054000*TENTA A REGRA DA LUVIA.
054100     IF NOT WS-CLIMA-ACHADA-OK THEN
054200         PERFORM P425-CALCULA-COORDENADAS THRU
054300                 P425-CALCULA-COORDENADAS-FIM
054400         PERFORM P445-CALCULA-DISTANCIAS THRU
054500                 P445-CALCULA-DISTANCIAS-FIM
054600         PERFORM P450-REGRA-LUVIA THRU P450-REGRA-LUVIA-FIM
054700     END-IF.
054800*SE NEM A SEQUIA NEM A LUVIA BATERAM, TENTA A PRESSAO IDEAL
054900*(REUTILIZA AS DISTANCIAS JA CALCULADAS ACIMA).
055000     IF NOT WS-CLIMA-ACHADA-OK THEN
055100         PERFORM P460-REGRA-IDEAL THRU P460-REGRA-IDEAL-FIM
055200     END-IF.
055300*SE NENHUMA DAS TRES BATEU, O DIA E ESTAVEL (DEFAULT, SEM
055400*PRECIPITACAO).
055500*ESTAVEL E A UNICA CONDICAO QUE NAO TEM PARAGRAFO PROPRIO - E
055600*SIMPLESMENTE O QUE RESTA QUANDO AS OUTRAS TRES NAO BATEM.
055700     IF NOT WS-CLIMA-ACHADA-OK THEN
055800         MOVE 'ESTABLE' TO PRG-CLIMA
055900         MOVE ZERO TO PRG-PRECIPITACAO
056000     END-IF.
056100 P430-CALCULA-DIA-FIM.
056200
056300 P440-REGRA-SEQUIA.
056400*REGRA 1 - SEQUIA: OS TRES PLANETAS ALINHADOS ANGULARMENTE
056500*ENTRE SI (SEM RELACAO COM O ALINHAMENTO COM A ESTRELA).
056600*PRELIMINAR-X = ABS(ANGULO-X MOD 180), COMPARACAO EXATA.
056700*CALCULA O PRELIMINAR DO PLANETA A E TOMA O VALOR ABSOLUTO.
056800     DIVIDE WS-ANG-A BY 180 GIVING WS-CALC-QUOCIENTE
056900            REMAINDER WS-PRELIM-A.
057000*O RESTO DO DIVIDE CONSERVA O SINAL DO ANGULO - INVERTE SE
057100*NEGATIVO PARA COMPARAR SO O VALOR ABSOLUTO.
057200     IF WS-PRELIM-A < 0 THEN
057300         COMPUTE WS-PRELIM-A = WS-PRELIM-A * -1
057400     END-IF.
057500*CALCULA O PRELIMINAR DO PLANETA B E TOMA O VALOR ABSOLUTO.
057600     DIVIDE WS-ANG-B BY 180 GIVING WS-CALC-QUOCIENTE
057700            REMAINDER WS-PRELIM-B.
057800     IF WS-PRELIM-B < 0 THEN
057900         COMPUTE WS-PRELIM-B = WS-PRELIM-B * -1
058000     END-IF.
058100*CALCULA O PRELIMINAR DO PLANETA C E TOMA O VALOR ABSOLUTO.
058200     DIVIDE WS-ANG-C BY 180 GIVING WS-CALC-QUOCIENTE
058300            REMAINDER WS-PRELIM-C.
058400     IF WS-PRELIM-C < 0 THEN
058500         COMPUTE WS-PRELIM-C = WS-PRELIM-C * -1
058600     END-IF.
058700*SE OS TRES PRELIMINARES SAO IGUAIS, OS TRES PLANETAS ESTAO
058800*ALINHADOS ENTRE SI - CLASSIFICA O DIA COMO SEQUIA.
058900     IF WS-PRELIM-A = WS-PRELIM-B
059000        AND WS-PRELIM-B = WS-PRELIM-C THEN
059100*SEQUIA NUNCA TEM PRECIPITACAO - GRAVA ZERO NO CAMPO E MARCA
059200*A REGRA COMO JA DECIDIDA PARA O DIA.
059300         MOVE 'SEQUIA' TO PRG-CLIMA
059400         MOVE ZERO TO PRG-PRECIPITACAO
059500         SET WS-CLIMA-ACHADA-OK TO TRUE
059600     END-IF.
059700 P440-REGRA-SEQUIA-FIM.
059800
059900 P445-CALCULA-DISTANCIAS.
060000*DISTANCIAS ENTRE PARES DE PLANETAS, REUTILIZADAS PELAS REGRAS
060100*DA LUVIA (PERIMETRO = PRECIPITACAO) E DA PRESSAO IDEAL.
060200*DISTANCIA ENTRE A E B.
060300*CARREGA AS COORDENADAS DO PAR A,B NA AREA DA ROTINA DE
060400*DISTANCIA (PONTO 1 = A, PONTO 2 = B).
060500     MOVE WS-X-A TO WS-DIST-X1.
060600     MOVE WS-Y-A TO WS-DIST-Y1.
060700     MOVE WS-X-B TO WS-DIST-X2.
060800     MOVE WS-Y-B TO WS-DIST-Y2.
060900     PERFORM P540-CALCULA-DISTANCIA THRU
061000             P540-CALCULA-DISTANCIA-FIM.
061100*GUARDA O RESULTADO ANTES DE REUTILIZAR A AREA PARA O PROXIMO
061200*PAR DE PLANETAS.
061300     MOVE WS-DIST-RESULTADO TO WS-DIST-AB.
061400
061500*DISTANCIA ENTRE B E C.
061600     MOVE WS-X-B TO WS-DIST-X1.
061700     MOVE WS-Y-B TO WS-DIST-Y1.
061800     MOVE WS-X-C TO WS-DIST-X2.
061900     MOVE WS-Y-C TO WS-DIST-Y2.
062000     PERFORM P540-CALCULA-DISTANCIA THRU
062100             P540-CALCULA-DISTANCIA-FIM.
062200     MOVE WS-DIST-RESULTADO TO WS-DIST-BC.
062300
062400*DISTANCIA ENTRE C E A.
062500     MOVE WS-X-C TO WS-DIST-X1.
062600     MOVE WS-Y-C TO WS-DIST-Y1.
062700     MOVE WS-X-A TO WS-DIST-X2.
062800     MOVE WS-Y-A TO WS-DIST-Y2.
062900     PERFORM P540-CALCULA-DISTANCIA THRU
063000             P540-CALCULA-DISTANCIA-FIM.
063100     MOVE WS-DIST-RESULTADO TO WS-DIST-CA.
063200 P445-CALCULA-DISTANCIAS-FIM.
063300
063400 P450-REGRA-LUVIA.
063500*REGRA 2 - LUVIA: A ESTRELA (ORIGEM) FICA ESTRITAMENTE DENTRO
063600*DO TRIANGULO FORMADO POR A, B E C - TESTADO PELO SINAL DAS
063700*QUATRO ORIENTACOES (ABC, ABO, BCO, CAO). SO E AVALIADA SE A
063800*REGRA DA SEQUIA NAO BATEU.
063900*ORIENTACAO DO TRIANGULO A-B-C (REFERENCIA PARA AS TRES
064000*ORIENTACOES SEGUINTES). P=A, Q=B, R=C.
064100     MOVE WS-X-A TO WS-ORI-PX.
064200     MOVE WS-Y-A TO WS-ORI-PY.
064300     MOVE WS-X-B TO WS-ORI-QX.
064400     MOVE WS-Y-B TO WS-ORI-QY.
064500     MOVE WS-X-C TO WS-ORI-RX.
064600     MOVE WS-Y-C TO WS-ORI-RY.
064700     PERFORM P530-ORIENTACAO THRU P530-ORIENTACAO-FIM.
064800     MOVE WS-ORI-VALOR TO WS-ORIENT-ABC.
064900
065000*ORIENTACAO DO TRIANGULO A-B-ESTRELA (R NA ORIGEM). P=A, Q=B,
065100*R=ESTRELA (ZERO, ZERO).
065200     MOVE WS-X-A TO WS-ORI-PX.
065300     MOVE WS-Y-A TO WS-ORI-PY.
065400     MOVE WS-X-B TO WS-ORI-QX.
065500     MOVE WS-Y-B TO WS-ORI-QY.
065600     MOVE ZERO TO WS-ORI-RX WS-ORI-RY.
065700     PERFORM P530-ORIENTACAO THRU P530-ORIENTACAO-FIM.
065800     MOVE WS-ORI-VALOR TO WS-ORIENT-ABO.
065900
066000*ORIENTACAO DO TRIANGULO B-C-ESTRELA (R NA ORIGEM). P=B, Q=C,
066100*R=ESTRELA (ZERO, ZERO).
066200     MOVE WS-X-B TO WS-ORI-PX.
066300     MOVE WS-Y-B TO WS-ORI-PY.
066400     MOVE WS-X-C TO WS-ORI-QX.
066500     MOVE WS-Y-C TO WS-ORI-QY.
066600     MOVE ZERO TO WS-ORI-RX WS-ORI-RY.
066700     PERFORM P530-ORIENTACAO THRU P530-ORIENTACAO-FIM.
066800     MOVE WS-ORI-VALOR TO WS-ORIENT-BCO.
066900
067000*ORIENTACAO DO TRIANGULO C-A-ESTRELA (R NA ORIGEM). P=C, Q=A,
067100*R=ESTRELA (ZERO, ZERO).
067200     MOVE WS-X-C TO WS-ORI-PX.
067300     MOVE WS-Y-C TO WS-ORI-PY.
067400     MOVE WS-X-A TO WS-ORI-QX.
067500     MOVE WS-Y-A TO WS-ORI-QY.
067600     MOVE ZERO TO WS-ORI-RX WS-ORI-RY.
067700     PERFORM P530-ORIENTACAO THRU P530-ORIENTACAO-FIM.
067800     MOVE WS-ORI-VALOR TO WS-ORIENT-CAO.
067900
068000*SE OS QUATRO SINAIS COINCIDEM (SOMA +4 OU -4), A ESTRELA ESTA
068100*DENTRO DO TRIANGULO - CLASSIFICA O DIA COMO LUVIA, E A
068200*PRECIPITACAO E O PERIMETRO DO TRIANGULO.
068300     COMPUTE WS-SOMA-ORIENT =
068400             WS-ORIENT-ABC + WS-ORIENT-ABO +
068500             WS-ORIENT-BCO + WS-ORIENT-CAO.
068600     IF WS-SOMA-ORIENT = 4 OR WS-SOMA-ORIENT = -4 THEN
068700*A PRECIPITACAO DO DIA DE LUVIA E O PERIMETRO DO TRIANGULO
068800*A-B-C, ARREDONDADO PARA QUATRO CASAS DECIMAIS.
068900         MOVE 'LLUVIA' TO PRG-CLIMA
069000         COMPUTE PRG-PRECIPITACAO ROUNDED =
069100                 WS-DIST-AB + WS-DIST-BC + WS-DIST-CA
069200         SET WS-CLIMA-ACHADA-OK TO TRUE
069300     END-IF.
069400 P450-REGRA-LUVIA-FIM.
069500
069600 P460-REGRA-IDEAL.
069700*REGRA 3 - PRESSAO E TEMPERATURA IDEAL: A, B E C COLINEARES,
069800*MAS A ESTRELA FICA FORA DO TRIANGULO DEGENERADO. REUTILIZA AS
069900*TRES DISTANCIAS JA CALCULADAS EM P445. SO E AVALIADA SE NEM A
070000*SEQUIA NEM A LUVIA BATERAM.
070100*PERIMETRO DO TRIANGULO A-B-C.
070200     COMPUTE WS-PERIMETRO ROUNDED =
070300             WS-DIST-AB + WS-DIST-BC + WS-DIST-CA.
070400*PROCURA O MAIOR DOS TRES LADOS.
070500*COMECA PELO LADO A-B E VAI SUBSTITUINDO SE ACHAR UM MAIOR.
070600     MOVE WS-DIST-AB TO WS-MAIOR-DIST.
070700     IF WS-DIST-BC > WS-MAIOR-DIST THEN
070800         MOVE WS-DIST-BC TO WS-MAIOR-DIST
070900     END-IF.
071000     IF WS-DIST-CA > WS-MAIOR-DIST THEN
071100         MOVE WS-DIST-CA TO WS-MAIOR-DIST
071200     END-IF.
071300*SEMI-PERIMETRO E A DIFERENCA ENTRE ELE E O MAIOR LADO - QUANTO
071400*MAIS PROXIMO DE ZERO, MAIS COLINEARES SAO OS TRES PONTOS.
071500     COMPUTE WS-SEMI-PERIMETRO ROUNDED = WS-PERIMETRO / 2.
071600     COMPUTE WS-DIFERENCA ROUNDED =
071700             WS-SEMI-PERIMETRO - WS-MAIOR-DIST.
071800*SE A DIFERENCA FICAR DENTRO DA MARGEM DE TOLERANCIA, OS TRES
071900*PLANETAS SAO CONSIDERADOS COLINEARES - CLASSIFICA O DIA COMO
072000*PRESSAO E TEMPERATURA IDEAL, SEM PRECIPITACAO.
072100     IF WS-DIFERENCA < WS-MARGEM THEN
072200*ASSIM COMO A SEQUIA, A PRESSAO E TEMPERATURA IDEAL NUNCA TEM
072300*PRECIPITACAO.
072400         MOVE 'PRESION Y TEMPERATURA IDEAL' TO PRG-CLIMA
072500         MOVE ZERO TO PRG-PRECIPITACAO
072600         SET WS-CLIMA-ACHADA-OK TO TRUE
072700     END-IF.
072800 P460-REGRA-IDEAL-FIM.
072900
073000 P470-GRAVA-PRONOSTICO.
073100*MONTA E GRAVA O REGISTRO DO DIA CORRENTE NO ARQUIVO DE
073200*TRABALHO PRONWORK.
073300*PRG-CLIMA E PRG-PRECIPITACAO JA FORAM PREENCHIDOS POR UMA DAS
073400*QUATRO REGRAS EM P430-CALCULA-DIA - SO FALTA O NUMERO DO DIA.
073500     MOVE WS-QUE-DIA TO PRG-DIA.
073600     WRITE REG-PRONOSTICO.
073700*VERIFICA SE A GRAVACAO FOI BEM SUCEDIDA.
073800     IF NOT WS-FS-PRG-OK THEN
073900         PERFORM P800-ERRO THRU P800-ERRO-FIM
074000     END-IF.
074100*CONTABILIZA O REGISTRO GRAVADO PARA O LOG FINAL.
074200     ADD 1 TO WS-CONTA-REG.
074300 P470-GRAVA-PRONOSTICO-FIM.
074400
074500 P510-CALCULA-ANGULO.
074600*ANGULO-DO-DIA = (VELOCIDADE-ANGULAR * DIA) MOD 360. O RESTO DA
074700*DIVISAO (DIVIDE...REMAINDER) TRUNCA PARA ZERO E CONSERVA O
074800*SINAL DO DIVIDENDO, COMO EXIGIDO PELA REGRA DA SEQUIA.
074900*PRODUTO VELOCIDADE X DIA, ANTES DA REDUCAO.
075000     COMPUTE WS-CALC-PRODUTO ROUNDED =
075100             WS-CALC-VELOC * WS-QUE-DIA.
075200*REDUZ O PRODUTO AO INTERVALO DE UMA VOLTA COMPLETA (360 GRAUS).
075300*O QUOCIENTE E DESCARTADO - SO O RESTO (O ANGULO REDUZIDO)
075400*INTERESSA AO CHAMADOR.
075500     DIVIDE WS-CALC-PRODUTO BY 360 GIVING WS-CALC-QUOCIENTE
075600            REMAINDER WS-CALC-ANGULO.
075700 P510-CALCULA-ANGULO-FIM.
075800
075900 P520-CALCULA-XY.
076000*CONVERTE ANGULO (GRAUS) + RAIO DE ORBITA EM COORDENADAS X,Y.
076100*NORMALIZA O ANGULO PARA O INTERVALO 0-359 (A ENTRADA PODE SER
076200*NEGATIVA, VINDA DO DIVIDE...REMAINDER DE P510).
076300     MOVE WS-CALC-ANGULO TO WS-TRIG-ENTRADA.
076400     IF WS-TRIG-ENTRADA < 0 THEN
076500         ADD 360 TO WS-TRIG-ENTRADA
076600     END-IF.
076700*CALCULA O SENO DO ANGULO JA NORMALIZADO E GUARDA O RESULTADO
076800*ANTES DE REUTILIZAR A AREA DE TRABALHO PARA O COSENO.
076900     PERFORM P560-CALCULA-SENO THRU P560-CALCULA-SENO-FIM.
077000     MOVE WS-TRIG-SAIDA TO WS-SENO-VAL.
077100
077200*CALCULA O COSENO COMO O SENO DO ANGULO DESLOCADO EM +90 GRAUS,
077300*COM NOVA REDUCAO PARA O INTERVALO 0-359 SE NECESSARIO.
077400     ADD 90 TO WS-TRIG-ENTRADA.
077500     IF WS-TRIG-ENTRADA NOT LESS THAN 360 THEN
077600         SUBTRACT 360 FROM WS-TRIG-ENTRADA
077700     END-IF.
077800     PERFORM P560-CALCULA-SENO THRU P560-CALCULA-SENO-FIM.
077900     MOVE WS-TRIG-SAIDA TO WS-COSENO-VAL.
078000
078100*COORDENADAS FINAIS: X = RAIO*COSENO, Y = RAIO*SENO.
078200*COORDENADA X DO PONTO.
078300     COMPUTE WS-CALC-X ROUNDED = WS-CALC-RADIO * WS-COSENO-VAL.
078400*COORDENADA Y DO PONTO.
078500     COMPUTE WS-CALC-Y ROUNDED = WS-CALC-RADIO * WS-SENO-VAL.
078600 P520-CALCULA-XY-FIM.
078700
078800 P530-ORIENTACAO.
078900*SINAL DE (P.X-R.X)*(Q.Y-R.Y) - (P.Y-R.Y)*(Q.X-R.X). POR
079000*CONVENCAO DA REGRA DA LUVIA, ZERO CONTA COMO +1 (NUNCA -1).
079100*CALCULA O PRODUTO VETORIAL (P-R)X(Q-R) - O SINAL DIZ SE R ESTA
079200*A ESQUERDA OU A DIREITA DA RETA QUE VAI DE P A Q.
079300     COMPUTE WS-ORI-TEMP ROUNDED =
079400             ((WS-ORI-PX - WS-ORI-RX) * (WS-ORI-QY - WS-ORI-RY))
079500           - ((WS-ORI-PY - WS-ORI-RY) * (WS-ORI-QX - WS-ORI-RX)).
079600*DEVOLVE O SINAL DO PRODUTO VETORIAL AO CHAMADOR.
079700     IF WS-ORI-TEMP NOT LESS THAN 0 THEN
079800*PRODUTO ZERO OU POSITIVO - ORIENTACAO NO SENTIDO ANTI-HORARIO
079900*(OU OS TRES PONTOS COLINEARES).
080000         MOVE 1 TO WS-ORI-VALOR
080100     ELSE
080200*PRODUTO NEGATIVO - ORIENTACAO NO SENTIDO HORARIO.
080300         MOVE -1 TO WS-ORI-VALOR
080400     END-IF.
080500 P530-ORIENTACAO-FIM.
080600
080700 P540-CALCULA-DISTANCIA.
080800*DISTANCIA EUCLIDIANA ENTRE DOIS PONTOS (X1,Y1) E (X2,Y2).
080900*DIFERENCAS DE COORDENADAS ENTRE OS DOIS PONTOS.
081000*DIFERENCA NO EIXO X.
081100     COMPUTE WS-DIST-DX = WS-DIST-X1 - WS-DIST-X2.
081200*DIFERENCA NO EIXO Y.
081300     COMPUTE WS-DIST-DY = WS-DIST-Y1 - WS-DIST-Y2.
081400*SOMA DOS QUADRADOS DAS DIFERENCAS (TEOREMA DE PITAGORAS).
081500     COMPUTE WS-RAIZ-X ROUNDED =
081600             (WS-DIST-DX * WS-DIST-DX) +
081700             (WS-DIST-DY * WS-DIST-DY).
081800*EXTRAI A RAIZ QUADRADA DA SOMA E DEVOLVE A DISTANCIA.
081900     PERFORM P550-CALCULA-RAIZ THRU P550-CALCULA-RAIZ-FIM.
082000     MOVE WS-RAIZ-APROX TO WS-DIST-RESULTADO.
082100 P540-CALCULA-DISTANCIA-FIM.
082200
082300 P550-CALCULA-RAIZ.
082400*RAIZ QUADRADA POR NEWTON-RAPHSON (8 ITERACOES, SEM USO DE
082500*RAIZ EMBUTIDA DO COMPILADOR).
082600*CASO DEGENERADO: RAIZ DE ZERO E ZERO, SEM ITERAR (EVITA
082700*DIVISAO POR ZERO NA PRIMEIRA ITERACAO).
082800     IF WS-RAIZ-X = ZERO THEN
082900*A E B SAO O MESMO PONTO - DISTANCIA ZERO, SEM ITERAR.
083000         MOVE ZERO TO WS-RAIZ-APROX
083100     ELSE
083200*SEMENTE DA APROXIMACAO: O PROPRIO OPERANDO. REFINA POR 8
083300*ITERACOES DE NEWTON-RAPHSON.
083400         MOVE WS-RAIZ-X TO WS-RAIZ-APROX
083500*PARTE DA PRIMEIRA ITERACAO.
083600         MOVE 1 TO WS-RAIZ-CONT
083700*REPETE ATE COMPLETAR AS OITO ITERACOES DE REFINAMENTO.
083800         PERFORM P555-ITERA-RAIZ THRU P555-ITERA-RAIZ-FIM
083900                 UNTIL WS-RAIZ-CONT > 8
084000     END-IF.
084100 P550-CALCULA-RAIZ-FIM.
084200
084300 P555-ITERA-RAIZ.
084400*UMA ITERACAO DE NEWTON-RAPHSON: APROX = (APROX + X/APROX) / 2.
084500*REFINA A APROXIMACAO CORRENTE DA RAIZ.
084600     COMPUTE WS-RAIZ-APROX ROUNDED =
084700             (WS-RAIZ-APROX + (WS-RAIZ-X / WS-RAIZ-APROX)) / 2.
084800*CONTABILIZA A ITERACAO PARA O TESTE DE PARADA EM P550.
084900     ADD 1 TO WS-RAIZ-CONT.
085000 P555-ITERA-RAIZ-FIM.
085100
085200 P560-CALCULA-SENO.
085300*APROXIMACAO RACIONAL DE BHASKARA I PARA O SENO, EM GRAUS:
085400*SEN(X) ~= 4*X*(180-X) / (40500 - X*(180-X)), 0 <= X <= 180,
085500*COM SEN(X) = -SEN(X-180) PARA 180 < X < 360. COSENO E OBTIDO
085600*POR P520 CHAMANDO ESTA MESMA ROTINA COM ENTRADA+90.
085700*REDUZ O ANGULO DE ENTRADA AO INTERVALO 0-180 E GUARDA O SINAL
085800*FINAL (NEGATIVO QUANDO O ANGULO ORIGINAL ESTAVA EM 180-360).
085900     IF WS-TRIG-ENTRADA NOT GREATER THAN 180 THEN
086000*ANGULO JA ESTA NA PRIMEIRA MEIA VOLTA - SENO POSITIVO.
086100         MOVE WS-TRIG-ENTRADA TO WS-SEN-X
086200         MOVE 1 TO WS-SEN-SINAL
086300     ELSE
086400*ANGULO NA SEGUNDA MEIA VOLTA - REFLETE PARA 0-180 E MARCA
086500*O SINAL COMO NEGATIVO.
086600         COMPUTE WS-SEN-X = WS-TRIG-ENTRADA - 180
086700         MOVE -1 TO WS-SEN-SINAL
086800     END-IF.
086900*NUMERADOR E DENOMINADOR DA FRACAO DE BHASKARA.
087000*NUMERADOR: 4*X*(180-X).
087100     COMPUTE WS-SEN-NUM ROUNDED =
087200             4 * WS-SEN-X * (180 - WS-SEN-X).
087300*DENOMINADOR: 40500-X*(180-X).
087400     COMPUTE WS-SEN-DEN ROUNDED =
087500             40500 - (WS-SEN-X * (180 - WS-SEN-X)).
087600*RESULTADO FINAL, JA COM O SINAL APLICADO.
087700     COMPUTE WS-TRIG-SAIDA ROUNDED =
087800             (WS-SEN-NUM / WS-SEN-DEN) * WS-SEN-SINAL.
087900 P560-CALCULA-SENO-FIM.
088000
088100 P800-ERRO.
088200*PONTO UNICO DE SAIDA ANORMAL DO PROGRAMA - CHAMADO POR TODAS
088300*AS VALIDACOES DE ARQUIVO E DE ENTRADA DESTA ROTINA.
088400*REGISTRA NO LOG O STATUS DOS DOIS ARQUIVOS NO MOMENTO DO ERRO.
088500     DISPLAY 'ERRO NO PROCESSAMENTO. FILE STATUS PLANETAS: '
088600             WS-FS-PLN ' PRONWORK: ' WS-FS-PRG
088700     END-DISPLAY.
088800*REGISTRA TAMBEM OS TRES ANGULOS DO DIA CORRENTE, PARA AJUDAR
088900*O DIAGNOSTICO (CR-0895).
089000     DISPLAY 'ANGULOS DO DIA NO MOMENTO DO ERRO (A,B,C): '
089100             WS-ANG-TAB(1) ' ' WS-ANG-TAB(2) ' ' WS-ANG-TAB(3)
089200     END-DISPLAY.
089300*ENCERRA O PROGRAMA PELO MESMO CAMINHO DE UM TERMINO NORMAL,
089400*FECHANDO OS ARQUIVOS JA ABERTOS.
089500     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
089600 P800-ERRO-FIM.
089700
089800 P900-FINALIZA.
089900*FECHA OS ARQUIVOS E ENCERRA O PROGRAMA, REGISTRANDO NO LOG A
090000*QUANTIDADE DE REGISTROS GRAVADOS NO PRONWORK.
090100     PERFORM P420-FECHA-ARQ THRU P420-FECHA-ARQ-FIM.
090200     DISPLAY 'FIM DO PROCESSAMENTO - METEOGER. REGISTROS '
090300             'GRAVADOS: ' WS-CONTA-REG
090400     END-DISPLAY.
090500*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL CHAMADOR.
090600     GOBACK.
090700 P900-FINALIZA-FIM.
090800
090900 END PROGRAM METEOGER.
091000
