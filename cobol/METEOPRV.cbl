000100******************************************************************
000200* Author:    R. ALVES
000300* Date:      26/02/1986.
000400* Purpose:   PREVISAO CLIMATICA - ACUMULACAO DO PRONOSTICO.
000500* Tectonics: cobc
000600******************************************************************
000700 IDENTIFICATION DIVISION.
000800 PROGRAM-ID. METEOPRV.
000900 AUTHOR. R. ALVES.
001000 INSTALLATION. CPD - OBSERVATORIO FBV.
001100 DATE-WRITTEN. 26-02-1986.
001200 DATE-COMPILED.
001300 SECURITY. USO RESTRITO AO SETOR DE PESQUISA ASTRONOMICA.
001400******************************************************************
001500*HISTORICO DE ALTERACOES                                        *
001600*----------------------------------------------------------------*
001700*DATA       PROGRAMADOR   CHAMADO     DESCRICAO                 *
001800*26/02/1986 R.ALVES       CR-0115     VERSAO ORIGINAL. CONTA OS *
001900*                                     PERIODOS POR CLIMA.       *
002000*14/08/1991 M.SOUZA       CR-0390     INCLUIDA ACUMULACAO DA    *
002100*                                     PRECIPITACAO MAXIMA E DA  *
002200*                                     LISTA DE DIAS DE PICO.    *
002300*03/11/1994 J.PRATES      CR-0513     PASSOU A LER O ARQUIVO DE *
002400*                                     TRABALHO PRONWORK GERADO  *
002500*                                     PELO METEOGER (ANTES O    *
002600*                                     PROCESSAMENTO ERA UNICO). *
002700*07/02/1995 J.PRATES      CR-0521     CORRIGIDA A LISTA DE DIAS *
002800*                                     DE PICO PARA MANTER       *
002900*                                     EMPATES AO ENCONTRAR UM   *
003000*                                     NOVO MAXIMO ESTRITO.      *
003100*19/01/1999 J.PRATES      CR-0741     REVISAO PARA O ANO 2000 - *
003200*                                     SEM CAMPOS DE DATA DE 2   *
003300*                                     DIGITOS NESTE PROGRAMA.   *
003400*05/05/2003 L.COSTA       CR-0882     LIMITE DA LISTA DE DIAS DE*
003500*                                     PICO AMPLIADO PARA 366.   *
003600*12/09/2003 L.COSTA       CR-0896     INCLUIDA CONFERENCIA DO   *
003700*                                     TOTAL DE CONTROLE E       *
003800*                                     CARIMBO DE DATA NO        *
003900*                                     RELATORIO FINAL.          *
004000*19/09/2003 L.COSTA       CR-0897     INCLUIDA GUARDA DE LIMITE *
004100*                                     EM WS-QTDE-DIAS-MAXIMA,   *
004200*                                     DE DEFESA CONTRA O        *
004300*                                     PRONWORK VIR COM MAIS     *
004400*                                     REGISTROS DO QUE A LISTA  *
004500*                                     DE DIAS DE PICO SUPORTA   *
004600*                                     (VER TAMBEM CR-0897 NO    *
004700*                                     METEOGER).                *
004800*----------------------------------------------------------------*
004900*
005000*ESTE PROGRAMA E A SEGUNDA FASE DO BATCH DE METEOROLOGIA DO
005100*SISTEMA FBV. LE O ARQUIVO PRONWORK (UM REGISTRO POR DIA SIMULADO,
005200*GRAVADO PELO METEOGER NA ORDEM DOS DIAS) E ACUMULA, SEM REORDENAR
005300*OS REGISTROS, A QUANTIDADE DE DIAS EM CADA UMA DAS QUATRO
005400*CONDICOES CLIMATICAS E A(S) DATA(S) DE PICO DE PRECIPITACAO,
005500*GRAVANDO NO FINAL UM UNICO REGISTRO DE PREDICAO.
005600*
005700*A LISTA DE DIAS DE PICO (WS-DIAS-MAXIMA-PRECIP / CAMPO
005800*PRD-DIAS-MAXIMA-PRECIP DA COPY CFPK0030) TEM NO MAXIMO 366
005900*POSICOES - UMA PARA CADA DIA DO ANO QUE A RODADA PODE COBRIR
006000*(VER CR-0882). O PROGRAMA METEOGER, QUE GERA O PRONWORK, JA
006100*REJEITA RODADAS COM MAIS DE 366 DIAS (CR-0897 NO METEOGER), O
006200*QUE GARANTE QUE A LISTA NUNCA PRECISE DE MAIS DE 366 POSICOES,
006300*POIS O NUMERO DE DIAS EMPATADOS NO PICO NUNCA PASSA DO NUMERO
006400*DE DIAS SIMULADOS. AINDA ASSIM, ESTE PROGRAMA GUARDA O INDICE
006500*WS-QTDE-DIAS-MAXIMA CONTRA O TAMANHO DA TABELA EM
006600*P440-ACUMULA-PRECIPITACAO, PARA O CASO DE UM PRONWORK GERADO
006700*POR OUTRO JOB OU POR UMA VERSAO MAIS ANTIGA DO METEOGER.
006800*
006900 ENVIRONMENT DIVISION.
007000 CONFIGURATION SECTION.
007100*C01 MARCA A QUEBRA DE FORMULARIO DO LOG DE PROCESSAMENTO (USO
007200*RESERVADO AO CPD, NAO HA IMPRESSAO DE FORMULARIO NESTE PROGRAMA).
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500
007600 INPUT-OUTPUT SECTION.
007700 FILE-CONTROL.
007800*ARQUIVO DE TRABALHO GERADO PELO METEOGER (ENTRADA DESTA FASE).
007900*NOME LOGICO PRONWORK - O CPD ASSOCIA O DD/NOME FISICO NA JCL.
008000     SELECT PRONWORK
008100     ASSIGN TO PRONWORK
008200     ORGANIZATION IS SEQUENTIAL
008300     ACCESS MODE IS SEQUENTIAL
008400     FILE STATUS IS WS-FS-PRG.
008500
008600*ARQUIVO DE SAIDA COM O REGISTRO UNICO DE PREDICAO DA RODADA.
008700*NOME LOGICO PREDREPT - IDEM, RESOLVIDO PELA JCL DO JOB.
008800     SELECT PREDREPT
008900     ASSIGN TO PREDREPT
009000     ORGANIZATION IS SEQUENTIAL
009100     ACCESS MODE IS SEQUENTIAL
009200     FILE STATUS IS WS-FS-PRD.
009300
009400 DATA DIVISION.
009500 FILE SECTION.
009600*LAYOUT DO REGISTRO DE PRONOSTICO DIARIO - VER COPY CFPK0020
009700*(O MESMO LAYOUT GRAVADO PELO METEOGER).
009800 FD  PRONWORK.
009900     COPY CFPK0020.
010000
010100*LAYOUT DO REGISTRO DE PREDICAO FINAL - VER COPY CFPK0030.
010200 FD  PREDREPT.
010300     COPY CFPK0030.
010400
010500 WORKING-STORAGE SECTION.
010600*----------------------------------------------------------------*
010700*ROTEIRO DA WORKING-STORAGE:
010800*  - CONTADORES E SWITCHES DE NIVEL 77 (ARQUIVO, FIM DE ARQUIVO,
010900*    INDICES DE TABELA).
011000*  - AREA DO REGISTRO LIDO DO PRONWORK E SUA REDEFINICAO PARA
011100*    DIAGNOSTICO.
011200*  - CONTADORES DE PERIODOS POR CONDICAO CLIMATICA E SUA
011300*    REDEFINICAO EM TABELA.
011400*  - ACUMULACAO DA PRECIPITACAO MAXIMA E DA LISTA DE DIAS DE PICO.
011500*  - CARIMBO DE DATA DO RELATORIO FINAL.
011600*----------------------------------------------------------------*
011700
011800*FILE STATUS DO ARQUIVO DE TRABALHO PRONWORK.
011900 77  WS-FS-PRG                   PIC 99.
012000     88 WS-FS-PRG-OK             VALUE 0.
012100
012200*FILE STATUS DO ARQUIVO DE SAIDA PREDREPT.
012300 77  WS-FS-PRD                   PIC 99.
012400     88 WS-FS-PRD-OK             VALUE 0.
012500
012600*INDICADOR 'S'/'N' DE FIM DO ARQUIVO PRONWORK.
012700 77  WS-EOF                      PIC X VALUE 'N'.
012800     88 WS-EOF-OK                VALUE 'S' FALSE 'N'.
012900
013000*INDICE DE IMPRESSAO DA LISTA DE DIAS DE PICO NO RELATORIO FINAL.
013100 77  WS-IDX-MAXIMA                PIC 9(05) COMP VALUE ZERO.
013200*SOMA DE CONFERENCIA DOS QUATRO CONTADORES DE CONDICAO (DEVE
013300*BATER COM WS-TOTAL-PERIODOS).
013400 77  WS-SOMA-CONTADORES           PIC 9(09) COMP VALUE ZERO.
013500*INDICE DA TABELA DE CONTADORES USADO NA SOMA DE CONFERENCIA.
013600 77  WS-IDX-CONTADOR              PIC 9(01) COMP VALUE ZERO.
013700
013800*REGISTRO DE PRONOSTICO LIDO DO ARQUIVO DE TRABALHO, EM AREA DE
013900*TRABALHO PROPRIA (NAO DIRETO NA FD) PARA PERMITIR A REDEFINICAO
014000*ABAIXO.
014100 01  WS-PRONOSTICO-LIDO.
014200*NUMERO DO DIA SIMULADO (CAMPO PRG-DIA DO REGISTRO).
014300     03  WS-PRG-DIA               PIC 9(09).
014400*CONDICAO CLIMATICA DO DIA (CAMPO PRG-CLIMA DO REGISTRO).
014500     03  WS-PRG-CLIMA             PIC X(30).
014600*PRECIPITACAO DO DIA, ZERO PARA SEQUIA/IDEAL/ESTAVEL (CAMPO
014700*PRG-PRECIPITACAO DO REGISTRO).
014800     03  WS-PRG-PRECIPITACAO      PIC 9(09)V9(04).
014900     03  FILLER                   PIC X(01).
015000
015100*REDEFINICAO DO REGISTRO LIDO COMO UM UNICO CAMPO ALFANUMERICO,
015200*USADA SOMENTE PELA ROTINA DE DIAGNOSTICO EM P800-ERRO.
015300 01  FILLER REDEFINES WS-PRONOSTICO-LIDO.
015400*IMAGEM BRUTA DO REGISTRO, DO TAMANHO TOTAL DO LAYOUT (52 BYTES
015500*UTEIS ANTES DO FILLER DE RESERVA DA COPY CFPK0020).
015600     03  WS-PRONOSTICO-BRUTO      PIC X(52).
015700
015800*CONTADORES DE PERIODOS POR CONDICAO CLIMATICA (NAO E UM BREAK
015900*DE CONTROLE CLASSICO - CLIMA NAO E CHAVE DE CLASSIFICACAO AQUI
016000*- SAO QUATRO CONTADORES NOMEADOS, UM POR CONDICAO POSSIVEL).
016100 01  WS-CONTADORES-AREA.
016200*TOTAL GERAL DE DIAS PROCESSADOS NA RODADA.
016300     03  WS-TOTAL-PERIODOS        PIC 9(09) COMP.
016400*DIAS DE SEQUIA.
016500     03  WS-PERIODOS-SEQUIA       PIC 9(09) COMP.
016600*DIAS DE LUVIA.
016700     03  WS-PERIODOS-LUVIA        PIC 9(09) COMP.
016800*DIAS DE PRESSAO E TEMPERATURA IDEAL.
016900     03  WS-PERIODOS-IDEAL        PIC 9(09) COMP.
017000*DIAS ESTAVEIS (DEFAULT).
017100     03  WS-PERIODOS-ESTAVEL      PIC 9(09) COMP.
017200     03  FILLER                   PIC X(01).
017300
017400*REDEFINICAO DOS CONTADORES EM TABELA, USADA PELA ROTINA DE
017500*CONFERENCIA DO TOTAL DE CONTROLE (P485).
017600 01  FILLER REDEFINES WS-CONTADORES-AREA.
017700*TOTAL GERAL, NA MESMA POSICAO DE WS-TOTAL-PERIODOS.
017800     03  WS-TOTAL-PERIODOS-T      PIC 9(09) COMP.
017900*OS QUATRO CONTADORES DE CONDICAO VISTOS COMO TABELA (1=SEQUIA,
018000*2=LUVIA, 3=IDEAL, 4=ESTAVEL).
018100     03  WS-CONTADOR-TAB          OCCURS 4 TIMES
018200                                   PIC 9(09) COMP.
018300
018400*ACUMULACAO DA PRECIPITACAO MAXIMA E DOS DIAS QUE A ATINGIRAM.
018500 01  WS-MAXIMA-AREA.
018600*MAIOR PRECIPITACAO ENCONTRADA ATE O MOMENTO NA RODADA.
018700     03  WS-MAXIMA-PRECIP         PIC 9(09)V9(04) VALUE ZERO.
018800*QUANTIDADE DE DIAS QUE EMPATAM NESSA PRECIPITACAO MAXIMA -
018900*TAMBEM O INDICE DA PROXIMA POSICAO LIVRE NA LISTA ABAIXO.
019000     03  WS-QTDE-DIAS-MAXIMA      PIC 9(05) COMP VALUE ZERO.
019100*LISTA DOS DIAS EMPATADOS NO PICO, EM ORDEM DE OCORRENCIA. O
019200*LIMITE DE 366 POSICOES CORRESPONDE AO MAIOR NUMERO DE DIAS
019300*QUE O METEOGER PERMITE SIMULAR NUMA UNICA RODADA (CR-0897 NO
019400*METEOGER) - NENHUM EMPATE PODE TER MAIS MEMBROS DO QUE O
019500*TOTAL DE DIAS SIMULADOS.
019600     03  WS-DIAS-MAXIMA-PRECIP    OCCURS 366 TIMES
019700                                   PIC 9(09).
019800     03  FILLER                   PIC X(01).
019900
020000*DATA DE PROCESSAMENTO DA RODADA (CARIMBO INFORMATIVO DO
020100*RELATORIO FINAL, NAO USADA EM CALCULO).
020200 01  WS-DATA-PROCESSO-AREA.
020300*DATA DO SISTEMA NO FORMATO AAAAMMDD (ACCEPT FROM DATE).
020400     03  WS-DATA-PROCESSO         PIC 9(08) VALUE ZEROS.
020500     03  FILLER                   PIC X(01).
020600*REDEFINICAO DA DATA EM ANO, MES E DIA SEPARADOS, PARA O RELATORIO.
020700 01  FILLER REDEFINES WS-DATA-PROCESSO-AREA.
020800     03  WS-DATA-AAAA             PIC 9(04).
020900     03  WS-DATA-MM               PIC 9(02).
021000     03  WS-DATA-DD               PIC 9(02).
021100
021200 PROCEDURE DIVISION.
021300 MAIN-PROCEDURE.
021400*FLUXO GERAL: INICIALIZA, ACUMULA UM REGISTRO POR VEZ ATE O FIM
021500*DO PRONWORK, GRAVA A PREDICAO, IMPRIME O RELATORIO E FINALIZA.
021600     PERFORM P100-INICIO     THRU P100-INICIO-FIM.
021700*PROCESSA TODOS OS REGISTROS DO ARQUIVO DE TRABALHO, UM POR VEZ.
021800     PERFORM P200-PROCESSA   THRU P200-PROCESSA-FIM
021900             WITH TEST BEFORE UNTIL WS-EOF-OK.
022000*GRAVA O UNICO REGISTRO DE PREDICAO DA RODADA.
022100     PERFORM P480-GRAVA-PREDICAO     THRU
022200             P480-GRAVA-PREDICAO-FIM.
022300*IMPRIME O RELATORIO COLUNAR NO LOG DE PROCESSAMENTO.
022400     PERFORM P490-IMPRIME-RELATORIO  THRU
022500             P490-IMPRIME-RELATORIO-FIM.
022600     PERFORM P900-FINALIZA   THRU P900-FINALIZA-FIM.
022700 MAIN-PROCEDURE-FIM.
022800
022900 P100-INICIO.
023000*ABRE O LOG DE PROCESSAMENTO.
023100     DISPLAY 'INICIO DO PROCESSAMENTO - METEOPRV.'
023200     END-DISPLAY.
023300*CARIMBA A DATA DE PROCESSAMENTO DA RODADA PARA O RELATORIO
023400*FINAL (CR-0896).
023500     ACCEPT WS-DATA-PROCESSO FROM DATE YYYYMMDD.
023600*ZERA/BRANQUEIA TODAS AS AREAS DE ACUMULACAO ANTES DE LER O
023700*PRIMEIRO REGISTRO DO PRONWORK.
023800     INITIALISE WS-CONTADORES-AREA WS-MAXIMA-AREA
023900                WS-PRONOSTICO-LIDO
024000         REPLACING NUMERIC       BY ZEROES
024100                   ALPHANUMERIC  BY SPACES.
024200*AINDA NAO CHEGOU AO FIM DO ARQUIVO DE TRABALHO.
024300     SET WS-EOF-OK               TO FALSE.
024400*ABRE OS DOIS ARQUIVOS DO PROGRAMA.
024500     PERFORM P400-ABRE-ARQ   THRU P400-ABRE-ARQ-FIM.
024600 P100-INICIO-FIM.
024700
024800 P200-PROCESSA.
024900*UM CICLO DESTE PARAGRAFO LE E ACUMULA UM UNICO REGISTRO DO
025000*PRONWORK.
025100     PERFORM P410-LE-REGISTRO   THRU P410-LE-REGISTRO-FIM.
025200*SO ACUMULA SE A LEITURA TROUXE UM REGISTRO (NAO BATEU FIM DE
025300*ARQUIVO).
025400     IF NOT WS-EOF-OK THEN
025500*SOMA O DIA NO CONTADOR DA SUA CONDICAO CLIMATICA.
025600         PERFORM P430-ACUMULA-CLIMA THRU
025700                 P430-ACUMULA-CLIMA-FIM
025800*VERIFICA SE O DIA ENTRA NA LISTA DE PICO DE PRECIPITACAO.
025900         PERFORM P440-ACUMULA-PRECIPITACAO THRU
026000                 P440-ACUMULA-PRECIPITACAO-FIM
026100     END-IF.
026200 P200-PROCESSA-FIM.
026300
026400 P400-ABRE-ARQ.
026500*ABRE O ARQUIVO DE TRABALHO GERADO PELA PRIMEIRA FASE DO BATCH.
026600     OPEN INPUT PRONWORK.
026700*VE SE O ARQUIVO DE TRABALHO EXISTE. SE NAO, ENCERRA O PROCESSO.
026800     IF NOT WS-FS-PRG-OK THEN
026900         PERFORM P800-ERRO       THRU P800-ERRO-FIM
027000     END-IF.
027100*ABRE O ARQUIVO DE SAIDA DA PREDICAO FINAL.
027200     OPEN OUTPUT PREDREPT.
027300*VE SE O PREDREPT FOI ABERTO COM SUCESSO. SE NAO, ENCERRA O
027400*PROCESSO.
027500     IF NOT WS-FS-PRD-OK THEN
027600         PERFORM P800-ERRO       THRU P800-ERRO-FIM
027700     END-IF.
027800 P400-ABRE-ARQ-FIM.
027900
028000 P410-LE-REGISTRO.
028100*LE O PROXIMO REGISTRO DO PRONWORK, NA MESMA ORDEM EM QUE O
028200*METEOGER GRAVOU (OS DIAS NAO SAO REORDENADOS NESTA FASE).
028300     READ PRONWORK INTO WS-PRONOSTICO-LIDO
028400         AT END
028500*FIM NORMAL DO ARQUIVO - NAO E ERRO, SO ENCERRA O LACO PRINCIPAL.
028600             SET WS-EOF-OK TO TRUE
028700     END-READ.
028800 P410-LE-REGISTRO-FIM.
028900
029000 P420-FECHA-ARQ.
029100*FECHA OS DOIS ARQUIVOS DO PROGRAMA.
029200     CLOSE PRONWORK PREDREPT.
029300 P420-FECHA-ARQ-FIM.
029400
029500 P430-ACUMULA-CLIMA.
029600*INCREMENTA O CONTADOR NOMEADO DA CONDICAO CLIMATICA DO
029700*REGISTRO ("CONSIDERAR"), E O TOTAL GERAL DE PERIODOS.
029800*O VALOR DE WS-PRG-CLIMA JA CHEGA PRONTO DO METEOGER - AQUI SO
029900*SE CLASSIFICA O CONTADOR A INCREMENTAR.
030000     EVALUATE WS-PRG-CLIMA
030100         WHEN 'SEQUIA'
030200             ADD 1 TO WS-PERIODOS-SEQUIA
030300         WHEN 'LLUVIA'
030400             ADD 1 TO WS-PERIODOS-LUVIA
030500         WHEN 'PRESION Y TEMPERATURA IDEAL'
030600             ADD 1 TO WS-PERIODOS-IDEAL
030700         WHEN 'ESTABLE'
030800             ADD 1 TO WS-PERIODOS-ESTAVEL
030900         WHEN OTHER
031000*CONDICAO CLIMATICA DESCONHECIDA - O PRONWORK ESTA CORROMPIDO
031100*OU FOI GERADO POR UMA VERSAO INCOMPATIVEL DO METEOGER.
031200             PERFORM P800-ERRO THRU P800-ERRO-FIM
031300     END-EVALUATE.
031400*CONTABILIZA O DIA NO TOTAL GERAL DA RODADA.
031500     ADD 1 TO WS-TOTAL-PERIODOS.
031600 P430-ACUMULA-CLIMA-FIM.
031700
031800 P440-ACUMULA-PRECIPITACAO.
031900*SE A PRECIPITACAO DO REGISTRO FOR MAIOR QUE A MAXIMA CORRENTE,
032000*LIMPA A LISTA DE DIAS DE PICO E ASSUME O NOVO MAXIMO. SE FOR
032100*IGUAL A MAXIMA CORRENTE (INCLUSIVE O REGISTRO QUE ACABOU DE
032200*REINICIAR A LISTA, LOGO ABAIXO), ACRESCENTA O DIA A LISTA.
032300     IF WS-PRG-PRECIPITACAO > WS-MAXIMA-PRECIP THEN
032400*NOVO MAXIMO ESTRITO - DESCARTA TODOS OS EMPATES ANTERIORES.
032500         MOVE WS-PRG-PRECIPITACAO TO WS-MAXIMA-PRECIP
032600         MOVE ZERO TO WS-QTDE-DIAS-MAXIMA
032700     END-IF.
032800     IF WS-PRG-PRECIPITACAO = WS-MAXIMA-PRECIP THEN
032900*GUARDA DE LIMITE (CR-0897): WS-DIAS-MAXIMA-PRECIP TEM SOMENTE
033000*366 POSICOES. O METEOGER JA IMPEDE RODADAS COM MAIS DE 366
033100*DIAS (O QUE BASTARIA, POIS UM EMPATE NUNCA TEM MAIS MEMBROS
033200*DO QUE O TOTAL DE DIAS SIMULADOS), MAS ESTA VERIFICACAO FICA
033300*AQUI TAMBEM COMO DEFESA CONTRA UM PRONWORK VINDO DE OUTRO JOB
033400*OU DE UMA VERSAO MAIS ANTIGA DO METEOGER, SEM ESTOURAR A
033500*TABELA EM TEMPO DE EXECUCAO.
033600         IF WS-QTDE-DIAS-MAXIMA < 366 THEN
033700             ADD 1 TO WS-QTDE-DIAS-MAXIMA
033800             MOVE WS-PRG-DIA TO
033900                  WS-DIAS-MAXIMA-PRECIP(WS-QTDE-DIAS-MAXIMA)
034000         ELSE
034100*LISTA DE PICO JA CHEIA - REGISTRA O ALERTA NO LOG E DESCARTA
034200*O DIA EXCEDENTE (OS 366 PRIMEIROS DIAS DO EMPATE JA FICAM
034300*GRAVADOS NO RELATORIO FINAL).
034400             DISPLAY 'ALERTA - LISTA DE DIAS DE PICO CHEIA '
034500                     '(366). DIA ' WS-PRG-DIA ' DESCARTADO '
034600                     'DA LISTA DE EMPATE.'
034700             END-DISPLAY
034800         END-IF
034900     END-IF.
035000 P440-ACUMULA-PRECIPITACAO-FIM.
035100
035200 P480-GRAVA-PREDICAO.
035300*CONFERE O TOTAL DE CONTROLE (SOMA DOS QUATRO CONTADORES DE
035400*CONDICAO CLIMATICA) CONTRA O TOTAL GERAL DE PERIODOS, PELA
035500*VISAO EM TABELA DOS CONTADORES, ANTES DE GRAVAR A PREDICAO.
035600     MOVE ZERO TO WS-SOMA-CONTADORES.
035700*SOMA OS QUATRO CONTADORES, UM POR VEZ, PELA TABELA.
035800     PERFORM P485-SOMA-CONTADOR THRU P485-SOMA-CONTADOR-FIM
035900             VARYING WS-IDX-CONTADOR FROM 1 BY 1
036000             UNTIL WS-IDX-CONTADOR > 4.
036100*SE A SOMA NAO BATER COM O TOTAL GERAL, APENAS REGISTRA O
036200*ALERTA NO LOG - NAO IMPEDE A GRAVACAO DA PREDICAO (CR-0896).
036300     IF WS-SOMA-CONTADORES NOT EQUAL WS-TOTAL-PERIODOS-T THEN
036400         DISPLAY 'ALERTA - TOTAL DE CONTROLE NAO CONFERE. '
036500                 'SOMA: ' WS-SOMA-CONTADORES
036600                 ' TOTAL: ' WS-TOTAL-PERIODOS-T
036700         END-DISPLAY
036800     END-IF.
036900*MONTA O REGISTRO DE PREDICAO COM OS CONTADORES E A LISTA DE
037000*PICO ACUMULADOS DURANTE TODA A RODADA.
037100     MOVE WS-TOTAL-PERIODOS      TO PRD-TOTAL-PERIODOS.
037200     MOVE WS-PERIODOS-SEQUIA     TO PRD-PERIODOS-SEQUIA.
037300     MOVE WS-PERIODOS-LUVIA      TO PRD-PERIODOS-LUVIA.
037400     MOVE WS-PERIODOS-IDEAL      TO PRD-PERIODOS-IDEAL.
037500     MOVE WS-PERIODOS-ESTAVEL    TO PRD-PERIODOS-ESTAVEL.
037600     MOVE WS-MAXIMA-PRECIP       TO PRD-MAXIMA-PRECIP.
037700     MOVE WS-QTDE-DIAS-MAXIMA    TO PRD-QTDE-DIAS-MAXIMA.
037800     MOVE WS-DIAS-MAXIMA-PRECIP  TO PRD-DIAS-MAXIMA-PRECIP.
037900     WRITE REG-PREDICAO.
038000*VERIFICA SE A GRAVACAO FOI BEM SUCEDIDA.
038100     IF NOT WS-FS-PRD-OK THEN
038200         PERFORM P800-ERRO THRU P800-ERRO-FIM
038300     END-IF.
038400 P480-GRAVA-PREDICAO-FIM.
038500
038600 P485-SOMA-CONTADOR.
038700*SOMA UM CONTADOR DA TABELA NA SOMA DE CONFERENCIA.
038800     ADD WS-CONTADOR-TAB(WS-IDX-CONTADOR) TO WS-SOMA-CONTADORES.
038900 P485-SOMA-CONTADOR-FIM.
039000
039100 P490-IMPRIME-RELATORIO.
039200*RELATORIO COLUNAR SIMPLES, SEM QUEBRAS DE PAGINA OU CABECALHO
039300*MULTINIVEL, CONFORME SOLICITADO PELO SETOR DE PESQUISA.
039400*CABECALHO DO RELATORIO.
039500     DISPLAY '*****************************************'
039600     END-DISPLAY.
039700     DISPLAY '* PREDICAO CLIMATICA - SISTEMA SOLAR FBV *'
039800     END-DISPLAY.
039900     DISPLAY '*****************************************'
040000     END-DISPLAY.
040100*DATA DE PROCESSAMENTO DA RODADA (CR-0896).
040200     DISPLAY 'DATA DO PROCESSAMENTO..........: '
040300             WS-DATA-AAAA '-' WS-DATA-MM '-' WS-DATA-DD
040400     END-DISPLAY.
040500*TOTAL GERAL DE DIAS SIMULADOS NA RODADA.
040600     DISPLAY 'TOTAL DE PERIODOS SIMULADOS....: '
040700             PRD-TOTAL-PERIODOS
040800     END-DISPLAY.
040900*UMA LINHA POR CONDICAO CLIMATICA.
041000     DISPLAY 'PERIODOS DE SEQUIA..............: '
041100             PRD-PERIODOS-SEQUIA
041200     END-DISPLAY.
041300     DISPLAY 'PERIODOS DE LUVIA................: '
041400             PRD-PERIODOS-LUVIA
041500     END-DISPLAY.
041600     DISPLAY 'PERIODOS DE PRESSAO/TEMP. IDEAL..: '
041700             PRD-PERIODOS-IDEAL
041800     END-DISPLAY.
041900     DISPLAY 'PERIODOS ESTAVEIS................: '
042000             PRD-PERIODOS-ESTAVEL
042100     END-DISPLAY.
042200*PICO MAXIMO DE PRECIPITACAO E A LISTA DE DIAS QUE O ATINGIRAM.
042300     DISPLAY 'PICO MAXIMO DE PRECIPITACAO......: '
042400             PRD-MAXIMA-PRECIP
042500     END-DISPLAY.
042600     DISPLAY 'DIA(S) EM QUE O PICO OCORREU.....: '
042700     END-DISPLAY.
042800*IMPRIME UMA LINHA POR DIA DA LISTA DE EMPATE, NA ORDEM EM QUE
042900*FORAM ACUMULADOS.
043000     MOVE 1 TO WS-IDX-MAXIMA.
043100     PERFORM P495-IMPRIME-1-DIA THRU P495-IMPRIME-1-DIA-FIM
043200             UNTIL WS-IDX-MAXIMA > PRD-QTDE-DIAS-MAXIMA.
043300 P490-IMPRIME-RELATORIO-FIM.
043400
043500 P495-IMPRIME-1-DIA.
043600*IMPRIME UM DIA DA LISTA DE EMPATE NO PICO DE PRECIPITACAO.
043700     DISPLAY '   DIA '
043800             PRD-DIAS-MAXIMA-PRECIP(WS-IDX-MAXIMA)
043900     END-DISPLAY.
044000*AVANCA PARA A PROXIMA POSICAO DA LISTA.
044100     ADD 1 TO WS-IDX-MAXIMA.
044200 P495-IMPRIME-1-DIA-FIM.
044300
044400 P800-ERRO.
044500*PONTO UNICO DE SAIDA ANORMAL DO PROGRAMA - CHAMADO POR TODAS
044600*AS VALIDACOES DE ARQUIVO E DE CONTEUDO DESTA ROTINA.
044700*REGISTRA NO LOG O STATUS DOS DOIS ARQUIVOS NO MOMENTO DO ERRO.
044800     DISPLAY 'ERRO NO PROCESSAMENTO. FILE STATUS PRONWORK: '
044900             WS-FS-PRG ' PREDREPT: ' WS-FS-PRD
045000     END-DISPLAY.
045100*REGISTRA TAMBEM A IMAGEM BRUTA DO ULTIMO REGISTRO LIDO, PARA
045200*AJUDAR O DIAGNOSTICO.
045300     DISPLAY 'REGISTRO LIDO NO MOMENTO DO ERRO: '
045400             WS-PRONOSTICO-BRUTO
045500     END-DISPLAY.
045600*ENCERRA O PROGRAMA PELO MESMO CAMINHO DE UM TERMINO NORMAL,
045700*FECHANDO OS ARQUIVOS JA ABERTOS.
045800     PERFORM P900-FINALIZA THRU P900-FINALIZA-FIM.
045900 P800-ERRO-FIM.
046000
046100 P900-FINALIZA.
046200*FECHA OS ARQUIVOS E ENCERRA O PROGRAMA, REGISTRANDO NO LOG A
046300*QUANTIDADE DE PERIODOS CONSIDERADOS NA RODADA.
046400     PERFORM P420-FECHA-ARQ THRU P420-FECHA-ARQ-FIM.
046500     DISPLAY 'FIM DO PROCESSAMENTO - METEOPRV. PERIODOS '
046600             'CONSIDERADOS: ' WS-TOTAL-PERIODOS
046700     END-DISPLAY.
046800*DEVOLVE O CONTROLE AO SISTEMA OPERACIONAL/JCL CHAMADOR.
046900     GOBACK.
047000 P900-FINALIZA-FIM.
047100
047200 END PROGRAM METEOPRV.
047300
