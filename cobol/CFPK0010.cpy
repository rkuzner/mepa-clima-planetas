000100******************************************************************
000200*COPY DE REGISTRO DE PLANETA                                     *
000300*SISTEMA: METEOROLOGIA DO SISTEMA SOLAR FBV                      *
000400*LONGITUD DE REGISTRO (43)                                       *
000500*----------------------------------------------------------------*
000600*DATA       PROGRAMADOR   CHAMADO     DESCRICAO                  *
000700*26/02/1986 R.ALVES       CR-0114     LAYOUT ORIGINAL.           *
000800*14/08/1991 M.SOUZA       CR-0389     INCLUIDO FILLER DE RESERVA.*
000900*----------------------------------------------------------------*
001000    01  REG-PLANETA.
001100        03  PLN-NOME                 PIC X(20).
001200        03  PLN-RADIO-ORBITA         PIC 9(07)V9(02).
001300        03  PLN-VELOC-ANGULAR        PIC S9(05)V9(04).
001400        03  FILLER                   PIC X(05).
